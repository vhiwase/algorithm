000100******************************************************************00000100
000200*                                                                 *00000200
000300*   MEMBER NAME   = LNLOANRQ                                      *00000300
000400*                                                                 *00000400
000500*   DESCRIPTIVE NAME = LOAN SIMULATION REQUEST RECORD             *00000500
000600*                                                                 *00000600
000700*   FUNCTION =  ONE INPUT RECORD PER LOAN TO BE AMORTIZED BY      *00000700
000800*               LOANSIM1.  ECHOED REQUEST-ID, PRINCIPAL, RATE,    *00000800
000900*               EMI-OR-TARGET-MONTHS MODE SWITCH, AND UP TO TWO   *00000900
001000*               OPTIONAL LUMP-SUM PREPAYMENTS.                    *00001000
001100*                                                                 *00001100
001200*   CHANGE ACTIVITY -                                             *00001200
001300*     DATE     INIT  REQUEST    DESCRIPTION                       *00001300
001400*     -------- ----  ---------  ------------------------------   *00001400
001500*     04/14/88  DS   ----------  ORIGINAL CUSTOMER-RECORD LAYOUT  *00001500
001600*                                THIS MEMBER WAS PATTERNED AFTER. *00001600
001700*     09/05/03  JBS  WR930241   RECAST FOR THE LOAN AMORTIZATION  *00001700
001800*                                SIMULATOR FEED FROM COLLECTIONS. *00001800
001900*     02/11/09  RKT  WR091188   ADDED 2ND LUMP SUM PAIR - WEST    *00001900
002000*                                REGION WANTED TWO PREPAYMENTS.   *00002000
002100*     07/22/14  LMH  WR146307   WIDENED LR-LOAN-AMOUNT TO 9(9)    *00002100
002200*                                FOR JUMBO COMMERCIAL PAPER.      *00002200
002300*     01/18/99  TWD  Y2K-0047   CENTURY REVIEW - NO DATE FIELDS   *00002300
002400*                                ON THIS RECORD.  NO CHANGE.      *00002400
002500******************************************************************00002500
002600 01  LN-LOAN-REQUEST-REC.                                         00002600
002700     05  LR-REQUEST-ID           PIC X(06).                       00002700
002800     05  LR-LOAN-AMOUNT          PIC 9(09)V99.                    00002800
002900     05  LR-ANNUAL-RATE          PIC 99V9(04).                    00002900
003000     05  LR-MODE                 PIC X(01).                       00003000
003100         88  LR-MODE-IS-EMI           VALUE 'E'.                  00003100
003200         88  LR-MODE-IS-TARGET        VALUE 'T'.                  00003200
003300     05  LR-EMI                  PIC 9(07)V99.                    00003300
003400     05  LR-TARGET-MONTHS        PIC 9(04).                       00003400
003500     05  LR-LUMP1-MONTH          PIC 9(04).                       00003500
003600     05  LR-LUMP1-AMOUNT         PIC 9(09)V99.                    00003600
003700     05  LR-LUMP2-MONTH          PIC 9(04).                       00003700
003800     05  LR-LUMP2-AMOUNT         PIC 9(09)V99.                    00003800
003900     05  FILLER                  PIC X(04).                       00003900
