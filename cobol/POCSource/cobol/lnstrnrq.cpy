000100******************************************************************00000100
000200*                                                                 *00000200
000300*   MEMBER NAME   = LNSTRNRQ                                      *00000300
000400*                                                                 *00000400
000500*   DESCRIPTIVE NAME = STRING SIMILARITY COMPARISON REQUEST RECORD*00000500
000600*                                                                 *00000600
000700*   FUNCTION =  ONE INPUT RECORD PER TEXT/SUBTEXT PAIR TO BE      *00000700
000800*               SCORED BY STRSIM1.  CARRIES THE CASE-FOLD AND     *00000800
000900*               WHITESPACE-STRIP SWITCHES AND THE SIGNIFICANT     *00000900
001000*               LENGTH OF EACH STRING SO TRAILING PAD SPACES      *00001000
001100*               ARE NOT TREATED AS DATA.                          *00001100
001200*                                                                 *00001200
001300*   CHANGE ACTIVITY -                                             *00001300
001400*     DATE     INIT  REQUEST    DESCRIPTION                       *00001400
001500*     -------- ----  ---------  ------------------------------   *00001500
001600*     11/02/91  DS   ----------  ORIGINAL LAYOUT - FIXED-FORM     *00001600
001700*                                ADDRESS/FRAGMENT MATCH FEED.     *00001700
001800*     06/30/05  JBS  WR930365   ADDED SR-CASE-SENS AND SR-IGNORE- *00001800
001900*                                WS SO COLLECTIONS COULD TURN OFF *00001900
002000*                                CASE FOLDING FOR ACCOUNT IDS.    *00002000
002100*     01/18/99  TWD  Y2K-0048   CENTURY REVIEW - NO DATE FIELDS   *00002100
002200*                                ON THIS RECORD.  NO CHANGE.      *00002200
002300******************************************************************00002300
002400 01  LN-STRING-REQUEST-REC.                                       00002400
002500     05  SR-REQUEST-ID           PIC X(006).                      00002500
002600     05  SR-CASE-SENS            PIC X(001).                      00002600
002700         88  SR-CASE-SENSITIVE        VALUE 'Y'.                  00002700
002800         88  SR-FOLD-CASE             VALUE 'N'.                  00002800
002900     05  SR-IGNORE-WS            PIC X(001).                      00002900
003000         88  SR-STRIP-WHITESPACE      VALUE 'Y'.                  00003000
003100         88  SR-KEEP-WHITESPACE       VALUE 'N'.                  00003100
003200     05  SR-TEXT-LEN             PIC 9(003).                      00003200
003300     05  SR-TEXT                 PIC X(120).                      00003300
003400     05  SR-SUB-LEN              PIC 9(003).                      00003400
003500     05  SR-SUBTEXT              PIC X(120).                      00003500
003600     05  FILLER                  PIC X(001).                      00003600
