000100 IDENTIFICATION DIVISION.                                         000100
000200***************************************************************** 000200
000300*                                                                *000300
000400*   PROGRAM  = LOANSIM1                                         * 000400
000500*                                                                *000500
000600*   DESCRIPTIVE NAME = CONSUMER LOAN AMORTIZATION SIMULATOR      *000600
000700*                                                                *000700
000800*   FUNCTION =  READS ONE LOAN SIMULATION REQUEST PER INPUT      *000800
000900*               RECORD (PRINCIPAL, RATE, EITHER A FIXED EMI OR   *000900
001000*               A TARGET PAYOFF HORIZON, AND UP TO TWO LUMP-SUM  *001000
001100*               PREPAYMENTS) AND PRODUCES A MONTH-BY-MONTH       *001100
001200*               REPAYMENT SCHEDULE PLUS A ONE-BLOCK SUMMARY ON   *001200
001300*               THE LOAN REPORT.  REQUESTS THAT FAIL VALIDATION  *001300
001400*               ARE REJECTED WITH AN ERROR LINE; PROCESSING      *001400
001500*               CONTINUES WITH THE NEXT REQUEST.                 *001500
001600*                                                                *001600
001700*   CHANGE ACTIVITY -                                            *001700
001800*     DATE     INIT  REQUEST    DESCRIPTION                      *001800
001900*     -------- ----  ---------  -----------------------------   * 001900
002000*     09/12/03  JBS  WR930241   ORIGINAL PROGRAM - REPLACES THE  *002000
002100*                                DESK-CALCULATOR WORKSHEET USED  *002100
002200*                                BY THE COLLECTIONS UNIT.         002200
002300*     03/02/04  JBS  WR930298   ADDED THE TARGET-MONTHS (MODE=T) *002300
002400*                                ANNUITY-FORMULA PATH - REQUEST   002400
002500*                                FROM SALES TO QUOTE AN EMI GIVEN 002500
002600*                                A DESIRED PAYOFF DATE.           002600
002700*     02/11/09  RKT  WR091188   ADDED SECOND LUMP-SUM PREPAYMENT *002700
002800*                                PAIR FOR THE WEST REGION.        002800
002900*     08/19/11  RKT  WR112290   FINAL-MONTH EMI/LUMP ADJUSTMENT  *002900
003000*                                REWORKED - LAST PAYMENT WAS      003000
003100*                                OVERSTATING THE BALANCE BY A     003100
003200*                                PENNY ON SOME SCHEDULES.         003200
003300*     01/18/99  TWD  Y2K-0047   CENTURY REVIEW - PROGRAM USES NO *003300
003400*                                2-DIGIT YEAR IN ANY CALCULATION, 003400
003500*                                ONLY ON THE REPORT HEADER DATE.  003500
003600*                                NO REMEDIATION REQUIRED.         003600
003700*     06/30/05  JBS  WR930365   1200-MONTH SAFETY CAP ADDED AFTER*003700
003800*                                A BAD RATE ON A TEST FILE LOOPED 003800
003900*                                THE JOB FOR OVER AN HOUR.        003900
004000*     07/22/14  LMH  WR146307   WIDENED LOAN-AMOUNT AND PRINCIPAL*004000
004100*                                ACCUMULATORS FOR JUMBO PAPER.    004100
004200*     11/03/17  DMP  WR178823   REPORT NOW CAPS DETAIL LINES AT  *004200
004300*                                24 PER REQUEST WITH A "SHOWING   004300
004400*                                FIRST 24 OF" NOTE - LONG-HORIZON 004400
004500*                                SCHEDULES WERE FLOODING PRINT.   004500
004600*     05/06/19  DMP  WR185502   "EMI TOO LOW TO COVER INTEREST"  *004600
004700*                                CHECK ADDED PER AUDIT FINDING -  004700
004800*                                NEGATIVE-AMORTIZATION REQUESTS   004800
004900*                                WERE RUNNING TO THE SAFETY CAP.  004900
004910*     08/09/26  DMP  WR-4471    EMI/INTEREST/PRINCIPAL/BALANCE/  *004910
004920*                                SUMMARY AMOUNTS ON THE REPORT    004920
004930*                                WERE BEING TRUNCATED, NOT        004930
004940*                                ROUNDED, ON THE MOVE TO THE      004940
004950*                                EDITED FIELD - ADDED 2-DECIMAL   004950
004960*                                DISPLAY WORK FIELDS AND ROUNDED  004960
004970*                                COMPUTES FOR EVERY REPORTED      004970
004980*                                AMOUNT PER AUDIT FINDING.        004980
004990*     08/09/27  DMP  WR-4473    RPT-EI-EMI/RPT-SD-EMI/RPT-SD-     004990
004991*                                INTEREST/RPT-S4-LAST-EMI WIDENED 004991
004992*                                TO 7 DIGITS - A 7-DIGIT EMI OR   004992
004993*                                INTEREST VALUE WAS PRINTING      004993
004994*                                TRUNCATED ON JUMBO PAPER.        004994
004995*    08/09/28  DMP  WR-4474    FILE-STATUS CODES AND THE          004995
004996*                                POWER-SERIES SUBSCRIPT           004996
004997*                                PULLED OUT TO 77-LEVEL ITEMS PER 004997
004998*                                SHOP STANDARD FOR STANDALONE     004998
004999*                                SCALARS.                         004999
005000***************************************************************** 005000
005100 PROGRAM-ID.     LOANSIM1.                                        005100
005200 AUTHOR.         D M PARKS.                                       005200
005300 INSTALLATION.   COBOL DEVELOPMENT CENTER - CONSUMER LENDING.     005300
005400 DATE-WRITTEN.   03/14/85.                                        005400
005500 DATE-COMPILED.                                                   005500
005600 SECURITY.       NON-CONFIDENTIAL.                                005600
005700 ENVIRONMENT DIVISION.                                            005700
005800 CONFIGURATION SECTION.                                           005800
005900 SOURCE-COMPUTER. IBM-3090.                                       005900
006000 OBJECT-COMPUTER. IBM-3090.                                       006000
006100 SPECIAL-NAMES.                                                   006100
006200     C01 IS TOP-OF-FORM                                           006200
006300     CLASS LN-RATE-DIGITS IS '0' THRU '9'                         006300
006400     UPSI-0 ON  STATUS IS LN-RERUN-REQUESTED                      006400
006500            OFF STATUS IS LN-NORMAL-RUN.                          006500
006600 INPUT-OUTPUT SECTION.                                            006600
006700 FILE-CONTROL.                                                    006700
006800     SELECT LOAN-REQUEST-FILE ASSIGN TO LNREQIN                   006800
006900            ORGANIZATION IS LINE SEQUENTIAL                       006900
007000            ACCESS MODE IS SEQUENTIAL                             007000
007100            FILE STATUS IS WS-REQIN-STATUS.                       007100
007200     SELECT LOAN-REPORT-FILE ASSIGN TO LNRPTOUT                   007200
007300            ORGANIZATION IS LINE SEQUENTIAL                       007300
007400            ACCESS MODE IS SEQUENTIAL                             007400
007500            FILE STATUS IS WS-RPTOUT-STATUS.                      007500
007600 DATA DIVISION.                                                   007600
007700 FILE SECTION.                                                    007700
007800 FD  LOAN-REQUEST-FILE                                            007800
007900     RECORDING MODE IS F                                          007900
008000     LABEL RECORDS ARE STANDARD.                                  008000
008100     COPY LNLOANRQ.                                               008100
008200 FD  LOAN-REPORT-FILE                                             008200
008300     RECORDING MODE IS F                                          008300
008400     LABEL RECORDS ARE STANDARD.                                  008400
008500 01  LOAN-REPORT-RECORD             PIC X(132).                   008500
008600 WORKING-STORAGE SECTION.                                         008600
008700*        *******************                                      008700
008800*          file status area                                       008800
008900*        *******************                                      008900
009000 77  WS-REQIN-STATUS             PIC X(02)  VALUE SPACES.         009000
009050     88  REQIN-OK                    VALUE '00'.                  009050
009100     88  REQIN-AT-END                VALUE '10'.                  009100
009150 77  WS-RPTOUT-STATUS            PIC X(02)  VALUE SPACES.         009150
009200     88  RPTOUT-OK                   VALUE '00'.                  009200
009250 77  WS-REQIN-EOF                PIC X(01)  VALUE 'N'.            009250
009300     88  REQUEST-FILE-EMPTY          VALUE 'Y'.                   009300
009800*        *******************                                      009800
009900*          run-date/time area                                     009900
010000*        *******************                                      010000
010100 01  WS-SYSTEM-DATE-AND-TIME.                                     010100
010200     05  WS-CURR-DATE.                                            010200
010300         10  WS-CURR-YY              PIC 9(02).                   010300
010400         10  WS-CURR-MM              PIC 9(02).                   010400
010500         10  WS-CURR-DD              PIC 9(02).                   010500
010600     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE                    010600
010700                                     PIC 9(06).                   010700
010800     05  WS-CURR-TIME.                                            010800
010900         10  WS-CURR-HH              PIC 9(02).                   010900
011000         10  WS-CURR-MIN             PIC 9(02).                   011000
011100         10  WS-CURR-SS              PIC 9(02).                   011100
011200         10  WS-CURR-HS              PIC 9(02).                   011200
011300     05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME                    011300
011400                                     PIC 9(08).                   011400
011500*        *******************                                      011500
011600*          diagnostic hook - DMP 11/03/17, leave in for the       011600
011700*          next long-horizon audit                                011700
011800*        *******************                                      011800
011900 01  WS-MODE-DIAG                    PIC X(02)  VALUE SPACES.     011900
012000 01  WS-MODE-DIAG-N REDEFINES WS-MODE-DIAG                        012000
012100                                     PIC S9(03) COMP-3.           012100
012200*        *******************                                      012200
012300*          request-level working fields                           012300
012400*        *******************                                      012400
012500 01  WS-REQUEST-SWITCHES.                                         012500
012600     05  WS-REJECT-SW                PIC X(01)  VALUE 'N'.        012600
012700         88  REQUEST-REJECTED            VALUE 'Y'.               012700
012800         88  REQUEST-ACCEPTED             VALUE 'N'.              012800
012900     05  WS-ERROR-MESSAGE            PIC X(40)  VALUE SPACES.     012900
013000 01  WS-AMORT-STATE.                                              013000
013100     05  WS-BALANCE             PIC S9(09)V9(04) COMP-3 VALUE 0.  013100
013200     05  WS-MONTHLY-RATE        PIC S9(01)V9(08) COMP-3 VALUE 0.  013200
013300     05  WS-MONTH-NUM           PIC 9(04)   COMP        VALUE 0.  013300
013400     05  WS-EMI-CURRENT         PIC S9(07)V9(04) COMP-3 VALUE 0.  013400
013500     05  WS-INTEREST-THIS-MONTH PIC S9(07)V9(04) COMP-3 VALUE 0.  013500
013600     05  WS-PRINCIPAL-THIS-MONTH                                  013600
013700                                PIC S9(09)V9(04) COMP-3 VALUE 0.  013700
013800     05  WS-LUMP-THIS-MONTH     PIC S9(09)V9(04) COMP-3 VALUE 0.  013800
013900     05  WS-TOTAL-INTEREST      PIC S9(09)V9(04) COMP-3 VALUE 0.  013900
014000     05  WS-TOTAL-PAID          PIC S9(09)V9(04) COMP-3 VALUE 0.  014000
014100     05  WS-LAST-EMI            PIC S9(07)V9(04) COMP-3 VALUE 0.  014100
014200     05  FILLER                 PIC X(04)        VALUE SPACES.    014200
014300 01  WS-EMI-POWER-WORK.                                           014300
014400     05  WS-RATE-PLUS-ONE       PIC S9(01)V9(08) COMP-3 VALUE 0.  014400
014500     05  WS-POWER-ACCUM         PIC S9(04)V9(08) COMP-3 VALUE 0.  014500
014650 77  WS-POWER-INDEX         PIC 9(04)   COMP        VALUE 0.      014650
014700 01  WS-LUMP-APPLIED-AREA.                                        014700
014800     05  WS-LUMP-APPLIED-COUNT  PIC 9(01)   COMP        VALUE 0.  014800
014900     05  WS-LUMP-PRINT-IDX      PIC 9(01)   COMP        VALUE 0.  014900
015000     05  WS-LUMP-APPLIED OCCURS 2 TIMES                           015000
015100                          INDEXED BY WS-LA-NDX.                   015100
015200         10  WS-LA-MONTH             PIC 9(04).                   015200
015300         10  WS-LA-AMOUNT            PIC S9(09)V99 COMP-3.        015300
015320*    2026-08-09  DMP  WR-4471  ADD 2-DEC DISPLAY WORK FIELDS SO   015320
015330*                     REPORT AMOUNTS ROUND HALF-UP INSTEAD OF     015330
015340*                     TRUNCATING ON THE MOVE TO THE EDITED FIELD  015340
015350 01  WS-RPT-DISPLAY-AMOUNTS.                                      015350
015360     05  WS-EMI-DISPLAY         PIC S9(07)V99 COMP-3 VALUE 0.     015360
015370     05  WS-LUMP-DISPLAY        PIC S9(09)V99 COMP-3 VALUE 0.     015370
015380     05  WS-INTEREST-DISPLAY    PIC S9(07)V99 COMP-3 VALUE 0.     015380
015390     05  WS-PRINCIPAL-DISPLAY   PIC S9(09)V99 COMP-3 VALUE 0.     015390
015400     05  WS-BALANCE-DISPLAY     PIC S9(09)V99 COMP-3 VALUE 0.     015400
015410     05  WS-TOTAL-INT-DISPLAY   PIC S9(09)V99 COMP-3 VALUE 0.     015410
015420     05  WS-TOTAL-PAID-DISPLAY  PIC S9(09)V99 COMP-3 VALUE 0.     015420
015430     05  WS-LAST-EMI-DISPLAY    PIC S9(07)V99 COMP-3 VALUE 0.     015430
015440     05  FILLER                 PIC X(04)        VALUE SPACES.    015440
015450*        *******************                                      015450
015460*            report lines                                         015460
015470*        *******************                                      015470
015700 01  RPT-HEADER1.                                                 015700
015800     05  FILLER                      PIC X(10)                    015800
015900                  VALUE 'REQUEST: '.                              015900
016000     05  RPT-HD-REQUEST-ID           PIC X(06)  VALUE SPACES.     016000
016100     05  FILLER                      PIC X(14)                    016100
016200                  VALUE '   LOAN AMT: '.                          016200
016300     05  RPT-HD-LOAN-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99.          016300
016400     05  FILLER                      PIC X(10)                    016400
016500                  VALUE '   RATE: '.                              016500
016600     05  RPT-HD-RATE                 PIC ZZ9.9(04).               016600
016700     05  FILLER                      PIC X(59)  VALUE SPACES.     016700
016800 01  RPT-EMI-INFO-LINE.                                           016800
016900     05  FILLER                      PIC X(17)                    016900
017000                  VALUE 'TO FINISH IN '.                          017000
017100     05  RPT-EI-MONTHS               PIC ZZZ9.                    017100
017200     05  FILLER                      PIC X(16)                    017200
017300                  VALUE ' MONTHS PAY EMI:'.                       017300
017400     05  RPT-EI-EMI                  PIC Z,ZZZ,ZZ9.99.            017400
017500     05  FILLER                      PIC X(70)  VALUE SPACES.     017500
017600 01  RPT-COLUMN-HEADINGS.                                         017600
017700     05  FILLER                      PIC X(07)  VALUE 'MONTH'.    017700
017800     05  FILLER                      PIC X(13)  VALUE '  EMI'.    017800
017900     05  FILLER                      PIC X(14)  VALUE ' LUMP SUM'.017900
018000     05  FILLER                      PIC X(14)  VALUE ' INTEREST'.018000
018100     05  FILLER                      PIC X(14)  VALUE '           018100
018200         PRINCIPAL'.                                              018200
018300     05  FILLER                      PIC X(14)  VALUE ' BALANCE'. 018300
018400     05  FILLER                      PIC X(40)  VALUE SPACES.     018400
018500 01  RPT-SCHED-DETAIL.                                            018500
018600     05  RPT-SD-MONTH                PIC ZZZ9.                    018600
018700     05  FILLER                      PIC X(03)  VALUE SPACES.     018700
018800     05  RPT-SD-EMI                  PIC Z,ZZZ,ZZ9.99.            018800
018900     05  FILLER                      PIC X(02)  VALUE SPACES.     018900
019000     05  RPT-SD-LUMP-SUM             PIC ZZZ,ZZZ,ZZ9.99.          019000
019100     05  FILLER                      PIC X(02)  VALUE SPACES.     019100
019200     05  RPT-SD-INTEREST             PIC Z,ZZZ,ZZ9.99.            019200
019300     05  FILLER                      PIC X(02)  VALUE SPACES.     019300
019400     05  RPT-SD-PRINCIPAL            PIC ZZZ,ZZZ,ZZ9.99.          019400
019500     05  FILLER                      PIC X(02)  VALUE SPACES.     019500
019600     05  RPT-SD-BALANCE              PIC ZZZ,ZZZ,ZZ9.99.          019600
019700     05  FILLER                      PIC X(24)  VALUE SPACES.     019700
019800 01  RPT-TRUNC-NOTE.                                              019800
019900     05  FILLER                      PIC X(21)                    019900
020000                  VALUE '... SHOWING FIRST 24'.                   020000
020100     05  FILLER                      PIC X(04)  VALUE ' OF '.     020100
020200     05  RPT-TN-TOTAL-MONTHS         PIC ZZZ9.                    020200
020300     05  FILLER                      PIC X(08)  VALUE ' MONTHS'.  020300
020400     05  FILLER                      PIC X(95)  VALUE SPACES.     020400
020500 01  RPT-SUMMARY-HDR.                                             020500
020600     05  FILLER                      PIC X(09)  VALUE 'SUMMARY'.  020600
020700     05  FILLER                      PIC X(123) VALUE SPACES.     020700
020800 01  RPT-SUMMARY-LINE1.                                           020800
020900     05  FILLER                      PIC X(17)                    020900
021000                  VALUE '  TOTAL MONTHS: '.                       021000
021100     05  RPT-S1-MONTHS               PIC ZZZ9.                    021100
021200     05  FILLER                      PIC X(111) VALUE SPACES.     021200
021300 01  RPT-SUMMARY-LINE2.                                           021300
021400     05  FILLER                      PIC X(19)                    021400
021500                  VALUE '  TOTAL INTEREST: '.                     021500
021600     05  RPT-S2-INTEREST             PIC ZZZ,ZZZ,ZZ9.99.          021600
021700     05  FILLER                      PIC X(96)  VALUE SPACES.     021700
021800 01  RPT-SUMMARY-LINE3.                                           021800
021900     05  FILLER                      PIC X(15)                    021900
022000                  VALUE '  TOTAL PAID: '.                         022000
022100     05  RPT-S3-TOTAL-PAID           PIC ZZZ,ZZZ,ZZ9.99.          022100
022200     05  FILLER                      PIC X(100) VALUE SPACES.     022200
022300 01  RPT-SUMMARY-LINE4.                                           022300
022400     05  FILLER                      PIC X(13)                    022400
022500                  VALUE '  LAST EMI: '.                           022500
022600     05  RPT-S4-LAST-EMI             PIC Z,ZZZ,ZZ9.99.            022600
022700     05  FILLER                      PIC X(104) VALUE SPACES.     022700
022800 01  RPT-LUMP-LINE.                                               022800
022900     05  FILLER                      PIC X(04)  VALUE '  M'.      022900
023000     05  RPT-LL-MONTH                PIC ZZZ9.                    023000
023100     05  FILLER                      PIC X(02)  VALUE ': '.       023100
023200     05  RPT-LL-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99.          023200
023300     05  FILLER                      PIC X(100) VALUE SPACES.     023300
023400 01  RPT-ERROR-LINE.                                              023400
023500     05  FILLER                      PIC X(10)                    023500
023600                  VALUE 'REQUEST: '.                              023600
023700     05  RPT-ER-REQUEST-ID           PIC X(06)  VALUE SPACES.     023700
023800     05  FILLER                      PIC X(10)                    023800
023900                  VALUE '  ERROR: '.                              023900
024000     05  RPT-ER-MESSAGE              PIC X(40)  VALUE SPACES.     024000
024100     05  FILLER                      PIC X(66)  VALUE SPACES.     024100
024200***************************************************************** 024200
024300 PROCEDURE DIVISION.                                              024300
024400***************************************************************** 024400
024500 000-MAIN.                                                        024500
024600     ACCEPT WS-CURR-DATE FROM DATE.                               024600
024700     ACCEPT WS-CURR-TIME FROM TIME.                               024700
024800     PERFORM 700-OPEN-FILES.                                      024800
024900     PERFORM 730-READ-REQUEST-FILE.                               024900
025000     PERFORM 100-PROCESS-ONE-REQUEST                              025000
025100             UNTIL WS-REQIN-EOF = 'Y'.                            025100
025200     PERFORM 790-CLOSE-FILES.                                     025200
025300     GOBACK.                                                      025300
025400 100-PROCESS-ONE-REQUEST.                                         025400
025500     PERFORM 110-VALIDATE-REQUEST.                                025500
025600     IF REQUEST-ACCEPTED                                          025600
025700         PERFORM 120-COMPUTE-RATE-AND-EMI                         025700
025800         PERFORM 800-WRITE-REQUEST-HEADER                         025800
025900         IF LR-MODE-IS-TARGET                                     025900
026000             PERFORM 810-WRITE-COMPUTED-EMI-LINE                  026000
026100         END-IF                                                   026100
026200         PERFORM 805-WRITE-COLUMN-HEADINGS                        026200
026300         PERFORM 200-AMORTIZE-LOOP                                026300
026400     END-IF.                                                      026400
026500     IF REQUEST-REJECTED                                          026500
026600         PERFORM 299-REJECT-REQUEST                               026600
026700     ELSE                                                         026700
026800         IF WS-MONTH-NUM > 24                                     026800
026900             PERFORM 815-WRITE-TRUNCATION-NOTE                    026900
027000         END-IF                                                   027000
027100         PERFORM 850-WRITE-SUMMARY-BLOCK                          027100
027200     END-IF.                                                      027200
027300     PERFORM 730-READ-REQUEST-FILE.                               027300
027400 110-VALIDATE-REQUEST.                                            027400
027500     MOVE 'N' TO WS-REJECT-SW.                                    027500
027600     MOVE SPACES TO WS-ERROR-MESSAGE.                             027600
027700     MOVE LR-MODE TO WS-MODE-DIAG(1:1).                           027700
027800     IF (LR-MODE NOT = 'E' AND LR-MODE NOT = 'T')                 027800
027900         OR (LR-MODE-IS-EMI AND LR-EMI = 0)                       027900
028000         OR (LR-MODE-IS-TARGET AND LR-TARGET-MONTHS = 0)          028000
028100         MOVE 'MUST SPECIFY EMI OR TARGET' TO WS-ERROR-MESSAGE    028100
028200         MOVE 'Y' TO WS-REJECT-SW                                 028200
028300     END-IF.                                                      028300
028400     IF REQUEST-ACCEPTED AND LR-LOAN-AMOUNT NOT > 0               028400
028500         MOVE 'INVALID LOAN AMOUNT' TO WS-ERROR-MESSAGE           028500
028600         MOVE 'Y' TO WS-REJECT-SW                                 028600
028700     END-IF.                                                      028700
028800 120-COMPUTE-RATE-AND-EMI.                                        028800
028900     COMPUTE WS-MONTHLY-RATE ROUNDED =                            028900
029000             LR-ANNUAL-RATE / 12 / 100.                           029000
029100     IF LR-MODE-IS-TARGET                                         029100
029200         PERFORM 125-COMPUTE-EMI-FROM-MONTHS                      029200
029300     ELSE                                                         029300
029400         MOVE LR-EMI TO WS-EMI-CURRENT                            029400
029500     END-IF.                                                      029500
029600 125-COMPUTE-EMI-FROM-MONTHS.                                     029600
029700     IF WS-MONTHLY-RATE = 0                                       029700
029800         COMPUTE WS-EMI-CURRENT ROUNDED =                         029800
029900                 LR-LOAN-AMOUNT / LR-TARGET-MONTHS                029900
030000     ELSE                                                         030000
030100         COMPUTE WS-RATE-PLUS-ONE = 1 + WS-MONTHLY-RATE           030100
030200         MOVE WS-RATE-PLUS-ONE TO WS-POWER-ACCUM                  030200
030300         MOVE 1 TO WS-POWER-INDEX                                 030300
030400         PERFORM 126-RAISE-POWER-ONE-STEP                         030400
030500                 UNTIL WS-POWER-INDEX >= LR-TARGET-MONTHS         030500
030600         COMPUTE WS-EMI-CURRENT ROUNDED =                         030600
030700                 (LR-LOAN-AMOUNT * WS-MONTHLY-RATE *              030700
030800                     WS-POWER-ACCUM)                              030800
030900                  / (WS-POWER-ACCUM - 1)                          030900
031000     END-IF.                                                      031000
031100 126-RAISE-POWER-ONE-STEP.                                        031100
031200     COMPUTE WS-POWER-ACCUM = WS-POWER-ACCUM * WS-RATE-PLUS-ONE.  031200
031300     ADD 1 TO WS-POWER-INDEX.                                     031300
031400 200-AMORTIZE-LOOP.                                               031400
031500     MOVE LR-LOAN-AMOUNT TO WS-BALANCE.                           031500
031600     MOVE 0 TO WS-MONTH-NUM WS-TOTAL-INTEREST                     031600
031700         WS-LUMP-APPLIED-COUNT.                                   031700
031800     PERFORM 210-AMORTIZE-ONE-MONTH                               031800
031900             UNTIL WS-BALANCE NOT > 0                             031900
032000                OR WS-MONTH-NUM >= 1200                           032000
032100                OR REQUEST-REJECTED.                              032100
032200 210-AMORTIZE-ONE-MONTH.                                          032200
032300     ADD 1 TO WS-MONTH-NUM.                                       032300
032400     COMPUTE WS-INTEREST-THIS-MONTH ROUNDED =                     032400
032500             WS-BALANCE * WS-MONTHLY-RATE.                        032500
032600     IF WS-EMI-CURRENT < WS-INTEREST-THIS-MONTH                   032600
032700         MOVE 'EMI TOO LOW TO COVER INTEREST' TO WS-ERROR-MESSAGE 032700
032800         MOVE 'Y' TO WS-REJECT-SW                                 032800
032900     ELSE                                                         032900
033000         COMPUTE WS-PRINCIPAL-THIS-MONTH =                        033000
033100                 WS-EMI-CURRENT - WS-INTEREST-THIS-MONTH          033100
033200         PERFORM 215-DETERMINE-LUMP-SUM                           033200
033300         IF (WS-PRINCIPAL-THIS-MONTH + WS-LUMP-THIS-MONTH)        033300
033400                 > WS-BALANCE                                     033400
033500             COMPUTE WS-PRINCIPAL-THIS-MONTH =                    033500
033600                     WS-BALANCE - WS-LUMP-THIS-MONTH              033600
033700             IF WS-PRINCIPAL-THIS-MONTH < 0                       033700
033800                 MOVE 0 TO WS-PRINCIPAL-THIS-MONTH                033800
033900                 MOVE WS-BALANCE TO WS-LUMP-THIS-MONTH            033900
034000             END-IF                                               034000
034100             COMPUTE WS-EMI-CURRENT =                             034100
034200                     WS-INTEREST-THIS-MONTH +                     034200
034300                     WS-PRINCIPAL-THIS-MONTH                      034300
034400         END-IF                                                   034400
034500         COMPUTE WS-BALANCE =                                     034500
034600                 WS-BALANCE - WS-PRINCIPAL-THIS-MONTH             034600
034700                            - WS-LUMP-THIS-MONTH                  034700
034800         IF WS-BALANCE < 0                                        034800
034900             MOVE 0 TO WS-BALANCE                                 034900
035000         END-IF                                                   035000
035100         ADD WS-INTEREST-THIS-MONTH TO WS-TOTAL-INTEREST          035100
035200         MOVE WS-EMI-CURRENT TO WS-LAST-EMI                       035200
035300         PERFORM 830-WRITE-SCHEDULE-DETAIL                        035300
035400     END-IF.                                                      035400
035500 215-DETERMINE-LUMP-SUM.                                          035500
035600     MOVE 0 TO WS-LUMP-THIS-MONTH.                                035600
035700     IF LR-LUMP1-MONTH NOT = 0 AND LR-LUMP1-MONTH = WS-MONTH-NUM  035700
035800         ADD LR-LUMP1-AMOUNT TO WS-LUMP-THIS-MONTH                035800
035900         ADD 1 TO WS-LUMP-APPLIED-COUNT                           035900
036000         SET WS-LA-NDX TO WS-LUMP-APPLIED-COUNT                   036000
036100         MOVE LR-LUMP1-MONTH TO WS-LA-MONTH(WS-LA-NDX)            036100
036200         MOVE LR-LUMP1-AMOUNT TO WS-LA-AMOUNT(WS-LA-NDX)          036200
036300     END-IF.                                                      036300
036400     IF LR-LUMP2-MONTH NOT = 0 AND LR-LUMP2-MONTH = WS-MONTH-NUM  036400
036500         ADD LR-LUMP2-AMOUNT TO WS-LUMP-THIS-MONTH                036500
036600         ADD 1 TO WS-LUMP-APPLIED-COUNT                           036600
036700         SET WS-LA-NDX TO WS-LUMP-APPLIED-COUNT                   036700
036800         MOVE LR-LUMP2-MONTH TO WS-LA-MONTH(WS-LA-NDX)            036800
036900         MOVE LR-LUMP2-AMOUNT TO WS-LA-AMOUNT(WS-LA-NDX)          036900
037000     END-IF.                                                      037000
037100 299-REJECT-REQUEST.                                              037100
037200     MOVE LR-REQUEST-ID TO RPT-ER-REQUEST-ID.                     037200
037300     MOVE WS-ERROR-MESSAGE TO RPT-ER-MESSAGE.                     037300
037400     WRITE LOAN-REPORT-RECORD FROM RPT-ERROR-LINE.                037400
037500 700-OPEN-FILES.                                                  037500
037600     OPEN INPUT  LOAN-REQUEST-FILE                                037600
037700          OUTPUT LOAN-REPORT-FILE.                                037700
037800     IF NOT REQIN-OK                                              037800
037900         DISPLAY 'LOANSIM1 - ERROR OPENING LOAN-REQUEST-FILE RC: '037900
038000                 WS-REQIN-STATUS                                  038000
038100         MOVE 16 TO RETURN-CODE                                   038100
038200         MOVE 'Y' TO WS-REQIN-EOF                                 038200
038300     END-IF.                                                      038300
038400     IF NOT RPTOUT-OK                                             038400
038500         DISPLAY 'LOANSIM1 - ERROR OPENING LOAN-REPORT-FILE RC: ' 038500
038600                 WS-RPTOUT-STATUS                                 038600
038700         MOVE 16 TO RETURN-CODE                                   038700
038800         MOVE 'Y' TO WS-REQIN-EOF                                 038800
038900     END-IF.                                                      038900
039000 730-READ-REQUEST-FILE.                                           039000
039100     READ LOAN-REQUEST-FILE                                       039100
039200         AT END MOVE 'Y' TO WS-REQIN-EOF                          039200
039300     END-READ.                                                    039300
039400     EVALUATE WS-REQIN-STATUS                                     039400
039500         WHEN '00'                                                039500
039600             CONTINUE                                             039600
039700         WHEN '10'                                                039700
039800             MOVE 'Y' TO WS-REQIN-EOF                             039800
039900         WHEN OTHER                                               039900
040000             DISPLAY 'LOANSIM1 - I/O ERROR ON REQUEST READ RC: '  040000
040100                     WS-REQIN-STATUS                              040100
040200             MOVE 'Y' TO WS-REQIN-EOF                             040200
040300     END-EVALUATE.                                                040300
040400 790-CLOSE-FILES.                                                 040400
040500     CLOSE LOAN-REQUEST-FILE                                      040500
040600           LOAN-REPORT-FILE.                                      040600
040700 800-WRITE-REQUEST-HEADER.                                        040700
040800     MOVE LR-REQUEST-ID TO RPT-HD-REQUEST-ID.                     040800
040900     MOVE LR-LOAN-AMOUNT TO RPT-HD-LOAN-AMOUNT.                   040900
041000     MOVE LR-ANNUAL-RATE TO RPT-HD-RATE.                          041000
041100     WRITE LOAN-REPORT-RECORD FROM RPT-HEADER1                    041100
041200         AFTER ADVANCING TOP-OF-FORM.                             041200
041300 805-WRITE-COLUMN-HEADINGS.                                       041300
041400     WRITE LOAN-REPORT-RECORD FROM RPT-COLUMN-HEADINGS            041400
041500         AFTER ADVANCING 1 LINE.                                  041500
041600 810-WRITE-COMPUTED-EMI-LINE.                                     041600
041700     MOVE LR-TARGET-MONTHS TO RPT-EI-MONTHS.                      041700
041710*    2026-08-09 DMP WR-4471 ROUND EMI HALF-UP, DON'T TRUNC IT     041710
041720     COMPUTE WS-EMI-DISPLAY ROUNDED = WS-EMI-CURRENT.             041720
041730     MOVE WS-EMI-DISPLAY TO RPT-EI-EMI.                           041730
041900     WRITE LOAN-REPORT-RECORD FROM RPT-EMI-INFO-LINE              041900
042000         AFTER ADVANCING 1 LINE.                                  042000
042100 815-WRITE-TRUNCATION-NOTE.                                       042100
042200     MOVE WS-MONTH-NUM TO RPT-TN-TOTAL-MONTHS.                    042200
042300     WRITE LOAN-REPORT-RECORD FROM RPT-TRUNC-NOTE                 042300
042400         AFTER ADVANCING 1 LINE.                                  042400
042500 830-WRITE-SCHEDULE-DETAIL.                                       042500
042600     IF WS-MONTH-NUM NOT > 24                                     042600
042700         MOVE WS-MONTH-NUM TO RPT-SD-MONTH                        042700
042710*        2026-08-09 DMP WR-4471 ROUND SCHED LINE AMTS HALF-UP     042710
042720         COMPUTE WS-EMI-DISPLAY ROUNDED = WS-EMI-CURRENT          042720
042730         MOVE WS-EMI-DISPLAY TO RPT-SD-EMI                        042730
042900         IF WS-LUMP-THIS-MONTH = 0                                042900
043000             MOVE SPACES TO RPT-SD-LUMP-SUM                       043000
043100         ELSE                                                     043100
043210             COMPUTE WS-LUMP-DISPLAY ROUNDED =                    043210
043220                     WS-LUMP-THIS-MONTH                           043220
043230             MOVE WS-LUMP-DISPLAY TO RPT-SD-LUMP-SUM              043230
043300         END-IF                                                   043300
043410         COMPUTE WS-INTEREST-DISPLAY ROUNDED =                    043410
043420                 WS-INTEREST-THIS-MONTH                           043420
043430         MOVE WS-INTEREST-DISPLAY TO RPT-SD-INTEREST              043430
043500         COMPUTE WS-PRINCIPAL-DISPLAY ROUNDED =                   043500
043600                 WS-PRINCIPAL-THIS-MONTH + WS-LUMP-THIS-MONTH     043600
043610         MOVE WS-PRINCIPAL-DISPLAY TO RPT-SD-PRINCIPAL            043610
043710         COMPUTE WS-BALANCE-DISPLAY ROUNDED = WS-BALANCE          043710
043720         MOVE WS-BALANCE-DISPLAY TO RPT-SD-BALANCE                043720
043800         WRITE LOAN-REPORT-RECORD FROM RPT-SCHED-DETAIL           043800
043900             AFTER ADVANCING 1 LINE                               043900
044000     END-IF.                                                      044000
044100 850-WRITE-SUMMARY-BLOCK.                                         044100
044200     COMPUTE WS-TOTAL-PAID = LR-LOAN-AMOUNT + WS-TOTAL-INTEREST.  044200
044300     WRITE LOAN-REPORT-RECORD FROM RPT-SUMMARY-HDR                044300
044400         AFTER ADVANCING 2 LINES.                                 044400
044500     MOVE WS-MONTH-NUM TO RPT-S1-MONTHS.                          044500
044600     WRITE LOAN-REPORT-RECORD FROM RPT-SUMMARY-LINE1              044600
044700         AFTER ADVANCING 1 LINE.                                  044700
044810*    2026-08-09 DMP WR-4471 ROUND SUMMARY AMTS HALF-UP, NOT TRUNC 044810
044820     COMPUTE WS-TOTAL-INT-DISPLAY ROUNDED = WS-TOTAL-INTEREST.    044820
044830     MOVE WS-TOTAL-INT-DISPLAY TO RPT-S2-INTEREST.                044830
044900     WRITE LOAN-REPORT-RECORD FROM RPT-SUMMARY-LINE2              044900
045000         AFTER ADVANCING 1 LINE.                                  045000
045110     COMPUTE WS-TOTAL-PAID-DISPLAY ROUNDED = WS-TOTAL-PAID.       045110
045120     MOVE WS-TOTAL-PAID-DISPLAY TO RPT-S3-TOTAL-PAID.             045120
045200     WRITE LOAN-REPORT-RECORD FROM RPT-SUMMARY-LINE3              045200
045300         AFTER ADVANCING 1 LINE.                                  045300
045410     COMPUTE WS-LAST-EMI-DISPLAY ROUNDED = WS-LAST-EMI.           045410
045420     MOVE WS-LAST-EMI-DISPLAY TO RPT-S4-LAST-EMI.                 045420
045500     WRITE LOAN-REPORT-RECORD FROM RPT-SUMMARY-LINE4              045500
045600         AFTER ADVANCING 1 LINE.                                  045600
045700     IF WS-LUMP-APPLIED-COUNT > 0                                 045700
045800         PERFORM 860-WRITE-LUMP-LIST                              045800
045900                 VARYING WS-LUMP-PRINT-IDX FROM 1 BY 1            045900
046000                 UNTIL WS-LUMP-PRINT-IDX > WS-LUMP-APPLIED-COUNT  046000
046100     END-IF.                                                      046100
046200 860-WRITE-LUMP-LIST.                                             046200
046300     SET WS-LA-NDX TO WS-LUMP-PRINT-IDX.                          046300
046400     MOVE WS-LA-MONTH(WS-LA-NDX) TO RPT-LL-MONTH.                 046400
046500     MOVE WS-LA-AMOUNT(WS-LA-NDX) TO RPT-LL-AMOUNT.               046500
046600     WRITE LOAN-REPORT-RECORD FROM RPT-LUMP-LINE                  046600
046700         AFTER ADVANCING 1 LINE.                                  046700
