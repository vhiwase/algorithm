000100 IDENTIFICATION DIVISION.                                         000100
000200***************************************************************** 000200
000300*                                                                *000300
000400*   PROGRAM  = STRALGN1                                         * 000400
000500*                                                                *000500
000600*   DESCRIPTIVE NAME = LONGEST-COMMON-BLOCK STRING ALIGNER       *000600
000700*                                                                *000700
000800*   FUNCTION =  CALLED BY STRSIM1 WITH A PREPROCESSED TEXT AND   *000800
000900*               SUBTEXT PAIR.  FINDS THE LONGEST MATCHING BLOCK  *000900
001000*               BETWEEN THE TWO STRINGS, THEN THE NEXT LONGEST   *001000
001100*               ON EACH SIDE, AND SO ON, UNTIL NO RANGE HAS A    *001100
001200*               COMMON BLOCK LEFT.  RETURNS THE RESULT AS AN     *001200
001300*               ORDERED TABLE OF EQUAL/REPLACE/DELETE/INSERT     *001300
001400*               OPERATIONS FOR THE CALLER TO SCORE.  WRITTEN     *001400
001500*               TABLE-DRIVEN RATHER THAN RECURSIVE - THIS SHOP'S *001500
001600*               COMPILER DOES NOT SUPPORT RECURSIVE PERFORM.     *001600
001700*                                                                *001700
001800*   CHANGE ACTIVITY -                                            *001800
001900*     DATE     INIT  REQUEST    DESCRIPTION                      *001900
002000*     -------- ----  ---------  -----------------------------   * 002000
002100*     04/02/04  JBS  WR930298   ORIGINAL PROGRAM - LIFTED THE    *002100
002200*                                BLOCK-STACK IDEA FROM THE ADDR- *002200
002300*                                MATCH SORT EXIT SO THE FUZZY     002300
002400*                                MATCHER DID NOT NEED RECURSION.  002400
002500*     02/09/09  RKT  WR091188   BUMPED LK-OP-TABLE CEILING FROM   002500
002600*                                120 TO 241 ENTRIES - A WORST-    002600
002700*                                CASE ALTERNATING MATCH ON A 120  002700
002800*                                CHARACTER PAIR WAS OVERFLOWING.  002800
002900*     01/18/99  TWD  Y2K-0049   CENTURY REVIEW - PROGRAM HOLDS NO*002900
003000*                                DATE FIELDS.  NO CHANGE.         003000
003100*     06/14/11  RKT  WR112290   TIE-BREAK CLARIFIED IN COMMENTS - 003100
003200*                                EARLIEST TEXT POSITION WINS,     003200
003300*                                THEN EARLIEST SUBTEXT POSITION,  003300
003400*                                PER THE SCAN ORDER BELOW.        003400
003410*    08/09/28  DMP  WR-4474    STACK-TOP POINTER AND THE          003410
003420*                                SWAPPED SWITCH PULLED OUT TO     003420
003430*                                77-LEVEL ITEMS PER SHOP STANDARD 003430
003440*                                FOR STANDALONE SCALARS.          003440
003500***************************************************************** 003500
003600 PROGRAM-ID.     STRALGN1.                                        003600
003700 AUTHOR.         R K TILLMAN.                                     003700
003800 INSTALLATION.   COBOL DEVELOPMENT CENTER - CONSUMER LENDING.     003800
003900 DATE-WRITTEN.   07/18/86.                                        003900
004000 DATE-COMPILED.                                                   004000
004100 SECURITY.       NON-CONFIDENTIAL.                                004100
004200 ENVIRONMENT DIVISION.                                            004200
004300 CONFIGURATION SECTION.                                           004300
004400 SOURCE-COMPUTER. IBM-3090.                                       004400
004500 OBJECT-COMPUTER. IBM-3090.                                       004500
004600 SPECIAL-NAMES.                                                   004600
004700     C01 IS TOP-OF-FORM                                           004700
004800     CLASS LN-TEXT-DIGITS IS '0' THRU '9'                         004800
004900     UPSI-0 ON  STATUS IS LN-RERUN-REQUESTED                      004900
005000            OFF STATUS IS LN-NORMAL-RUN.                          005000
005100 DATA DIVISION.                                                   005100
005200 WORKING-STORAGE SECTION.                                         005200
005300*        *******************                                      005300
005400*          range stack - stands in for recursion on the left      005400
005500*          and right sub-ranges of the divide-and-conquer scan    005500
005600*        *******************                                      005600
005650 77  WS-STACK-TOP           PIC 9(04) COMP VALUE 0.               005650
005700 01  WS-RANGE-STACK-AREA.                                         005700
005900     05  WS-RANGE-STACK OCCURS 250 TIMES.                         005900
006000         10  WS-STK-ALO         PIC 9(04) COMP.                   006000
006100         10  WS-STK-AHI         PIC 9(04) COMP.                   006100
006200         10  WS-STK-BLO         PIC 9(04) COMP.                   006200
006300         10  WS-STK-BHI         PIC 9(04) COMP.                   006300
006400     05  FILLER                 PIC X(04) VALUE SPACES.           006400
006500*        *******************                                      006500
006600*          diagnostic hook - RKT 02/09/09, leave in for the       006600
006700*          next ceiling-overflow audit                            006700
006800*        *******************                                      006800
006900 01  WS-ALGN-DIAG               PIC X(02) VALUE SPACES.           006900
007000 01  WS-ALGN-DIAG-N REDEFINES WS-ALGN-DIAG                        007000
007100                               PIC S9(03) COMP-3.                 007100
007200*        *******************                                      007200
007300*          matched-block table, filled as ranges come off the     007300
007400*          stack and sorted into TEXT order before the operation  007400
007500*          list is built                                          007500
007600*        *******************                                      007600
007700 01  WS-BLOCK-TABLE-AREA.                                         007700
007800     05  WS-BLOCK-COUNT          PIC 9(04) COMP VALUE 0.          007800
007900     05  WS-BLOCK-ENTRY OCCURS 121 TIMES.                         007900
008000         10  BLK-I               PIC 9(04) COMP.                  008000
008100         10  BLK-K               PIC 9(04) COMP.                  008100
008200         10  BLK-J               PIC 9(04) COMP.                  008200
008300     05  FILLER                  PIC X(04) VALUE SPACES.          008300
008400 01  WS-BLOCK-TEMP.                                               008400
008500     05  WS-BT-I                 PIC 9(04) COMP.                  008500
008600     05  WS-BT-K                 PIC 9(04) COMP.                  008600
008700     05  WS-BT-J                 PIC 9(04) COMP.                  008700
008800 01  WS-BLOCK-TEMP-X REDEFINES WS-BLOCK-TEMP                      008800
008900                               PIC X(12).                         008900
008950 77  WS-SWAPPED-SW           PIC X(01) VALUE 'N'.                 008950
008960     88  BLOCK-TABLE-SWAPPED     VALUE 'Y'.                       008960
008970     88  BLOCK-TABLE-SORTED      VALUE 'N'.                       008970
009000 01  WS-SORT-FIELDS.                                              009000
009100     05  WS-SORT-IDX             PIC 9(04) COMP VALUE 0.          009100
009500     05  FILLER                  PIC X(04) VALUE SPACES.          009500
009600*        *******************                                      009600
009700*          current-range / best-block working fields used while   009700
009800*          scanning one popped range for its longest block        009800
009900*        *******************                                      009900
010000 01  WS-SCAN-FIELDS.                                              010000
010100     05  WS-CUR-ALO              PIC 9(04) COMP VALUE 0.          010100
010200     05  WS-CUR-AHI              PIC 9(04) COMP VALUE 0.          010200
010300     05  WS-CUR-BLO              PIC 9(04) COMP VALUE 0.          010300
010400     05  WS-CUR-BHI              PIC 9(04) COMP VALUE 0.          010400
010500     05  WS-CUR-RANGE-X REDEFINES WS-CUR-ALO                      010500
010600                               PIC X(04).                         010600
010700     05  WS-SCAN-I               PIC 9(04) COMP VALUE 0.          010700
010800     05  WS-SCAN-J               PIC 9(04) COMP VALUE 0.          010800
010900     05  WS-BEST-I               PIC 9(04) COMP VALUE 0.          010900
011000     05  WS-BEST-J               PIC 9(04) COMP VALUE 0.          011000
011100     05  WS-BEST-K               PIC 9(04) COMP VALUE 0.          011100
011200     05  WS-MATCH-LEN            PIC 9(04) COMP VALUE 0.          011200
011300     05  WS-EXT-I                PIC 9(04) COMP VALUE 0.          011300
011400     05  WS-EXT-J                PIC 9(04) COMP VALUE 0.          011400
011500     05  FILLER                  PIC X(04) VALUE SPACES.          011500
011600*        *******************                                      011600
011700*          push/pop transfer fields for the range stack           011700
011800*        *******************                                      011800
011900 01  WS-PUSH-POP-FIELDS.                                          011900
012000     05  WS-PUSH-ALO             PIC 9(04) COMP VALUE 0.          012000
012100     05  WS-PUSH-AHI             PIC 9(04) COMP VALUE 0.          012100
012200     05  WS-PUSH-BLO             PIC 9(04) COMP VALUE 0.          012200
012300     05  WS-PUSH-BHI             PIC 9(04) COMP VALUE 0.          012300
012400     05  WS-POP-ALO              PIC 9(04) COMP VALUE 0.          012400
012500     05  WS-POP-AHI              PIC 9(04) COMP VALUE 0.          012500
012600     05  WS-POP-BLO              PIC 9(04) COMP VALUE 0.          012600
012700     05  WS-POP-BHI              PIC 9(04) COMP VALUE 0.          012700
012800     05  FILLER                  PIC X(04) VALUE SPACES.          012800
012900*        *******************                                      012900
013000*          operation-list emission working fields                 013000
013100*        *******************                                      013100
013200 01  WS-EMIT-FIELDS.                                              013200
013300     05  WS-EMIT-IDX             PIC 9(04) COMP VALUE 0.          013300
013400     05  WS-PREV-TEXT-END        PIC 9(04) COMP VALUE 0.          013400
013500     05  WS-PREV-SUB-END         PIC 9(04) COMP VALUE 0.          013500
013600     05  WS-GAP-TEXT-END         PIC 9(04) COMP VALUE 0.          013600
013700     05  WS-GAP-SUB-END          PIC 9(04) COMP VALUE 0.          013700
013800     05  WS-GAP-TEXT-LEN         PIC S9(04) COMP VALUE 0.         013800
013900     05  WS-GAP-SUB-LEN          PIC S9(04) COMP VALUE 0.         013900
014000     05  FILLER                  PIC X(04) VALUE SPACES.          014000
014100 LINKAGE SECTION.                                                 014100
014200 01  LK-TEXT-LEN                 PIC 9(03).                       014200
014300 01  LK-TEXT                     PIC X(120).                      014300
014400 01  LK-SUB-LEN                  PIC 9(03).                       014400
014500 01  LK-SUBTEXT                  PIC X(120).                      014500
014600 01  LK-OP-COUNT                 PIC 9(03) COMP.                  014600
014700 01  LK-OP-TABLE.                                                 014700
014800     05  LK-OP-ENTRY OCCURS 1 TO 241 TIMES                        014800
014900                      DEPENDING ON LK-OP-COUNT                    014900
015000                      INDEXED BY LK-OP-NDX.                       015000
015100         10  OP-TYPE              PIC X(01).                      015100
015200             88  OP-IS-EQUAL          VALUE 'E'.                  015200
015300             88  OP-IS-REPLACE        VALUE 'R'.                  015300
015400             88  OP-IS-DELETE         VALUE 'D'.                  015400
015500             88  OP-IS-INSERT         VALUE 'I'.                  015500
015600         10  OP-TEXT-START        PIC 9(04).                      015600
015700         10  OP-TEXT-LEN          PIC 9(04).                      015700
015800         10  OP-SUB-START         PIC 9(04).                      015800
015900         10  OP-SUB-LEN           PIC 9(04).                      015900
016000***************************************************************** 016000
016100 PROCEDURE DIVISION USING LK-TEXT-LEN LK-TEXT                     016100
016200                          LK-SUB-LEN LK-SUBTEXT                   016200
016300                          LK-OP-COUNT LK-OP-TABLE.                016300
016400***************************************************************** 016400
016500 000-FIND-BLOCKS-MAIN.                                            016500
016600     PERFORM 050-INITIALIZE-STACK.                                016600
016700     PERFORM 150-PROCESS-STACK-ENTRY                              016700
016800             UNTIL WS-STACK-TOP = 0.                              016800
016900     PERFORM 320-BUBBLE-SORT-BLOCKS.                              016900
017000     PERFORM 300-EMIT-OPERATIONS.                                 017000
017100     GOBACK.                                                      017100
017200 050-INITIALIZE-STACK.                                            017200
017300     MOVE 0 TO WS-STACK-TOP.                                      017300
017400     MOVE 0 TO WS-BLOCK-COUNT.                                    017400
017500     MOVE 1 TO WS-PUSH-ALO.                                       017500
017600     MOVE 1 TO WS-PUSH-BLO.                                       017600
017700     COMPUTE WS-PUSH-AHI = LK-TEXT-LEN + 1.                       017700
017800     COMPUTE WS-PUSH-BHI = LK-SUB-LEN + 1.                        017800
017900     PERFORM 200-PUSH-RANGE-PAIR.                                 017900
018000 150-PROCESS-STACK-ENTRY.                                         018000
018100     PERFORM 210-POP-RANGE-PAIR.                                  018100
018200     MOVE WS-POP-ALO TO WS-CUR-ALO.                               018200
018300     MOVE WS-POP-AHI TO WS-CUR-AHI.                               018300
018400     MOVE WS-POP-BLO TO WS-CUR-BLO.                               018400
018500     MOVE WS-POP-BHI TO WS-CUR-BHI.                               018500
018600     IF WS-CUR-ALO < WS-CUR-AHI AND WS-CUR-BLO < WS-CUR-BHI       018600
018700         PERFORM 100-FIND-LONGEST-BLOCK                           018700
018800         IF WS-BEST-K > 0                                         018800
018900             ADD 1 TO WS-BLOCK-COUNT                              018900
019000             MOVE WS-BEST-I TO BLK-I(WS-BLOCK-COUNT)              019000
019100             MOVE WS-BEST-K TO BLK-K(WS-BLOCK-COUNT)              019100
019200             MOVE WS-BEST-J TO BLK-J(WS-BLOCK-COUNT)              019200
019300             MOVE WS-CUR-ALO TO WS-PUSH-ALO                       019300
019400             MOVE WS-BEST-I TO WS-PUSH-AHI                        019400
019500             MOVE WS-CUR-BLO TO WS-PUSH-BLO                       019500
019600             MOVE WS-BEST-J TO WS-PUSH-BHI                        019600
019700             PERFORM 200-PUSH-RANGE-PAIR                          019700
019800             COMPUTE WS-PUSH-ALO = WS-BEST-I + WS-BEST-K          019800
019900             MOVE WS-CUR-AHI TO WS-PUSH-AHI                       019900
020000             COMPUTE WS-PUSH-BLO = WS-BEST-J + WS-BEST-K          020000
020100             MOVE WS-CUR-BHI TO WS-PUSH-BHI                       020100
020200             PERFORM 200-PUSH-RANGE-PAIR                          020200
020300         END-IF                                                   020300
020400     END-IF.                                                      020400
020500 100-FIND-LONGEST-BLOCK.                                          020500
020600     MOVE 0 TO WS-BEST-K.                                         020600
020700     MOVE 0 TO WS-BEST-I.                                         020700
020800     MOVE 0 TO WS-BEST-J.                                         020800
020900     MOVE WS-CUR-ALO TO WS-SCAN-I.                                020900
021000     PERFORM 110-SCAN-I-LOOP                                      021000
021100             UNTIL WS-SCAN-I >= WS-CUR-AHI.                       021100
021200 110-SCAN-I-LOOP.                                                 021200
021300     MOVE WS-CUR-BLO TO WS-SCAN-J.                                021300
021400     PERFORM 120-SCAN-J-LOOP                                      021400
021500             UNTIL WS-SCAN-J >= WS-CUR-BHI.                       021500
021600     ADD 1 TO WS-SCAN-I.                                          021600
021700 120-SCAN-J-LOOP.                                                 021700
021800     PERFORM 130-EXTEND-MATCH.                                    021800
021900     IF WS-MATCH-LEN > WS-BEST-K                                  021900
022000         MOVE WS-MATCH-LEN TO WS-BEST-K                           022000
022100         MOVE WS-SCAN-I TO WS-BEST-I                              022100
022200         MOVE WS-SCAN-J TO WS-BEST-J                              022200
022300     END-IF.                                                      022300
022400     ADD 1 TO WS-SCAN-J.                                          022400
022500 130-EXTEND-MATCH.                                                022500
022600     MOVE 0 TO WS-MATCH-LEN.                                      022600
022700     MOVE WS-SCAN-I TO WS-EXT-I.                                  022700
022800     MOVE WS-SCAN-J TO WS-EXT-J.                                  022800
022900     PERFORM 140-EXTEND-ONE-STEP                                  022900
023000             UNTIL WS-EXT-I >= WS-CUR-AHI                         023000
023100                OR WS-EXT-J >= WS-CUR-BHI                         023100
023200                OR LK-TEXT(WS-EXT-I:1) NOT =                      023200
023300                    LK-SUBTEXT(WS-EXT-J:1).                       023300
023400 140-EXTEND-ONE-STEP.                                             023400
023500     ADD 1 TO WS-MATCH-LEN.                                       023500
023600     ADD 1 TO WS-EXT-I.                                           023600
023700     ADD 1 TO WS-EXT-J.                                           023700
023800 200-PUSH-RANGE-PAIR.                                             023800
023900     ADD 1 TO WS-STACK-TOP.                                       023900
024000     MOVE WS-PUSH-ALO TO WS-STK-ALO(WS-STACK-TOP).                024000
024100     MOVE WS-PUSH-AHI TO WS-STK-AHI(WS-STACK-TOP).                024100
024200     MOVE WS-PUSH-BLO TO WS-STK-BLO(WS-STACK-TOP).                024200
024300     MOVE WS-PUSH-BHI TO WS-STK-BHI(WS-STACK-TOP).                024300
024400 210-POP-RANGE-PAIR.                                              024400
024500     MOVE WS-STK-ALO(WS-STACK-TOP) TO WS-POP-ALO.                 024500
024600     MOVE WS-STK-AHI(WS-STACK-TOP) TO WS-POP-AHI.                 024600
024700     MOVE WS-STK-BLO(WS-STACK-TOP) TO WS-POP-BLO.                 024700
024800     MOVE WS-STK-BHI(WS-STACK-TOP) TO WS-POP-BHI.                 024800
024900     SUBTRACT 1 FROM WS-STACK-TOP.                                024900
025000 300-EMIT-OPERATIONS.                                             025000
025100     MOVE 0 TO LK-OP-COUNT.                                       025100
025200     MOVE 1 TO WS-PREV-TEXT-END.                                  025200
025300     MOVE 1 TO WS-PREV-SUB-END.                                   025300
025400     MOVE 1 TO WS-EMIT-IDX.                                       025400
025500     PERFORM 310-EMIT-ONE-BLOCK                                   025500
025600             UNTIL WS-EMIT-IDX > WS-BLOCK-COUNT.                  025600
025700     PERFORM 340-EMIT-TAIL-GAP.                                   025700
025800 310-EMIT-ONE-BLOCK.                                              025800
025900     MOVE BLK-I(WS-EMIT-IDX) TO WS-GAP-TEXT-END.                  025900
026000     MOVE BLK-J(WS-EMIT-IDX) TO WS-GAP-SUB-END.                   026000
026100     PERFORM 330-EMIT-GAP-BEFORE.                                 026100
026200     ADD 1 TO LK-OP-COUNT.                                        026200
026300     MOVE 'E' TO OP-TYPE(LK-OP-COUNT).                            026300
026400     MOVE BLK-I(WS-EMIT-IDX) TO OP-TEXT-START(LK-OP-COUNT).       026400
026500     MOVE BLK-K(WS-EMIT-IDX) TO OP-TEXT-LEN(LK-OP-COUNT).         026500
026600     MOVE BLK-J(WS-EMIT-IDX) TO OP-SUB-START(LK-OP-COUNT).        026600
026700     MOVE BLK-K(WS-EMIT-IDX) TO OP-SUB-LEN(LK-OP-COUNT).          026700
026800     COMPUTE WS-PREV-TEXT-END = BLK-I(WS-EMIT-IDX) +              026800
026900         BLK-K(WS-EMIT-IDX).                                      026900
027000     COMPUTE WS-PREV-SUB-END = BLK-J(WS-EMIT-IDX) +               027000
027100         BLK-K(WS-EMIT-IDX).                                      027100
027200     ADD 1 TO WS-EMIT-IDX.                                        027200
027300 330-EMIT-GAP-BEFORE.                                             027300
027400     COMPUTE WS-GAP-TEXT-LEN = WS-GAP-TEXT-END - WS-PREV-TEXT-END.027400
027500     COMPUTE WS-GAP-SUB-LEN = WS-GAP-SUB-END - WS-PREV-SUB-END.   027500
027600     IF WS-GAP-TEXT-LEN > 0 AND WS-GAP-SUB-LEN > 0                027600
027700         ADD 1 TO LK-OP-COUNT                                     027700
027800         MOVE 'R' TO OP-TYPE(LK-OP-COUNT)                         027800
027900         MOVE WS-PREV-TEXT-END TO OP-TEXT-START(LK-OP-COUNT)      027900
028000         MOVE WS-GAP-TEXT-LEN TO OP-TEXT-LEN(LK-OP-COUNT)         028000
028100         MOVE WS-PREV-SUB-END TO OP-SUB-START(LK-OP-COUNT)        028100
028200         MOVE WS-GAP-SUB-LEN TO OP-SUB-LEN(LK-OP-COUNT)           028200
028300     ELSE                                                         028300
028400         IF WS-GAP-TEXT-LEN > 0                                   028400
028500             ADD 1 TO LK-OP-COUNT                                 028500
028600             MOVE 'D' TO OP-TYPE(LK-OP-COUNT)                     028600
028700             MOVE WS-PREV-TEXT-END TO OP-TEXT-START(LK-OP-COUNT)  028700
028800             MOVE WS-GAP-TEXT-LEN TO OP-TEXT-LEN(LK-OP-COUNT)     028800
028900             MOVE 0 TO OP-SUB-START(LK-OP-COUNT)                  028900
029000             MOVE 0 TO OP-SUB-LEN(LK-OP-COUNT)                    029000
029100         END-IF                                                   029100
029200         IF WS-GAP-SUB-LEN > 0                                    029200
029300             ADD 1 TO LK-OP-COUNT                                 029300
029400             MOVE 'I' TO OP-TYPE(LK-OP-COUNT)                     029400
029500             MOVE WS-PREV-TEXT-END TO OP-TEXT-START(LK-OP-COUNT)  029500
029600             MOVE 0 TO OP-TEXT-LEN(LK-OP-COUNT)                   029600
029700             MOVE WS-PREV-SUB-END TO OP-SUB-START(LK-OP-COUNT)    029700
029800             MOVE WS-GAP-SUB-LEN TO OP-SUB-LEN(LK-OP-COUNT)       029800
029900         END-IF                                                   029900
030000     END-IF.                                                      030000
030100 340-EMIT-TAIL-GAP.                                               030100
030200     COMPUTE WS-GAP-TEXT-END = LK-TEXT-LEN + 1.                   030200
030300     COMPUTE WS-GAP-SUB-END = LK-SUB-LEN + 1.                     030300
030400     PERFORM 330-EMIT-GAP-BEFORE.                                 030400
030500 320-BUBBLE-SORT-BLOCKS.                                          030500
030600     MOVE 'Y' TO WS-SWAPPED-SW.                                   030600
030700     PERFORM 321-BUBBLE-PASS                                      030700
030800             UNTIL BLOCK-TABLE-SORTED.                            030800
030900 321-BUBBLE-PASS.                                                 030900
031000     MOVE 'N' TO WS-SWAPPED-SW.                                   031000
031100     MOVE 1 TO WS-SORT-IDX.                                       031100
031200     PERFORM 322-BUBBLE-COMPARE-STEP                              031200
031300             UNTIL WS-SORT-IDX >= WS-BLOCK-COUNT.                 031300
031400 322-BUBBLE-COMPARE-STEP.                                         031400
031500     IF BLK-I(WS-SORT-IDX) > BLK-I(WS-SORT-IDX + 1)               031500
031600         MOVE BLK-I(WS-SORT-IDX)     TO WS-BT-I                   031600
031700         MOVE BLK-K(WS-SORT-IDX)     TO WS-BT-K                   031700
031800         MOVE BLK-J(WS-SORT-IDX)     TO WS-BT-J                   031800
031900         MOVE BLK-I(WS-SORT-IDX + 1) TO BLK-I(WS-SORT-IDX)        031900
032000         MOVE BLK-K(WS-SORT-IDX + 1) TO BLK-K(WS-SORT-IDX)        032000
032100         MOVE BLK-J(WS-SORT-IDX + 1) TO BLK-J(WS-SORT-IDX)        032100
032200         MOVE WS-BT-I TO BLK-I(WS-SORT-IDX + 1)                   032200
032300         MOVE WS-BT-K TO BLK-K(WS-SORT-IDX + 1)                   032300
032400         MOVE WS-BT-J TO BLK-J(WS-SORT-IDX + 1)                   032400
032500         MOVE 'Y' TO WS-SWAPPED-SW                                032500
032600     END-IF.                                                      032600
032700     ADD 1 TO WS-SORT-IDX.                                        032700
