000100 IDENTIFICATION DIVISION.                                         000100
000200***************************************************************** 000200
000300*                                                                *000300
000400*   PROGRAM  = STRSIM1                                          * 000400
000500*                                                                *000500
000600*   DESCRIPTIVE NAME = STRING SIMILARITY SCORING BATCH DRIVER    *000600
000700*                                                                *000700
000800*   FUNCTION =  READS ONE TEXT/SUBTEXT PAIR PER REQUEST FROM     *000800
000900*               THE STRING REQUEST FEED, STRIPS WHITESPACE AND   *000900
001000*               FOLDS CASE WHEN THE REQUEST ASKS FOR IT, CALLS   *001000
001100*               STRALGN1 TO ALIGN THE TWO STRINGS BY LONGEST     *001100
001200*               COMMON BLOCK, SCORES THE RESULT AND WRITES ONE   *001200
001300*               DETAIL LINE TO THE SIMILARITY REPORT.  MODELED   *001300
001400*               AFTER THE OLD COST-ESTIMATE DRIVER - ONE RECORD  *001400
001500*               IN, ONE SCORED LINE OUT, NO CONTROL BREAKS.       001500
001600*                                                                *001600
001700*   CHANGE ACTIVITY -                                            *001700
001800*     DATE     INIT  REQUEST    DESCRIPTION                      *001800
001900*     -------- ----  ---------  -----------------------------   * 001900
002000*     11/09/91  DS   ----------  ORIGINAL PROGRAM - FRAGMENT     *002000
002100*                                MATCH SCORING FOR THE ADDRESS    002100
002200*                                STANDARDIZATION FEED.            002200
002300*     06/30/05  JBS  WR930365   RECAST FOR GENERAL TEXT/SUBTEXT  *002300
002400*                                SIMILARITY SCORING - CALLS OUT   002400
002500*                                TO STRALGN1 FOR THE ALIGNMENT.   002500
002600*     02/09/09  RKT  WR091188   ADDED SR-IGNORE-WS AND SR-CASE-  *002600
002700*                                SENS PREPROCESSING SWITCHES.     002700
002800*     01/18/99  TWD  Y2K-0050   CENTURY REVIEW - NO DATE FIELDS  *002800
002900*                                ON THE REQUEST RECORD.  NO       002900
003000*                                CHANGE MADE TO THIS PROGRAM.     003000
003100*     06/14/11  RKT  WR112290   GAP/DISSIMILARITY SCORE ADDED -   003100
003200*                                COLLECTIONS WANTED ONE NUMBER    003200
003300*                                TO RANK MATCH QUALITY BY.        003300
003310*     08/09/26  DMP  WR-4471    DROPPED THE "BOTH EMPTY" REJECT   003310
003320*                                BRANCH AND RPT-ERROR-LINE - AUDIT003320
003330*                                FOUND AN EMPTY PAIR WAS NOT      003330
003340*                                GETTING A SCORED DETAIL LINE.    003340
003350*     08/09/26  DMP  WR-4472    OPEN/CLOSE RECAST AS PERFORM ...  003350
003360*                                THRU WITH A GO TO 1000-ERROR-RTN 003360
003370*                                ON A FATAL OPEN FAILURE, TO      003370
003380*                                MATCH THIS SHOP'S USUAL STYLE.   003380
003390*     08/09/27  DMP  WR-4473    RPT-RD-TEXT-LEN/RPT-RD-SUB-LEN    003390
003391*                                WIDENED TO 4 DIGITS TO MATCH     003391
003392*                                THE REQUEST RECORD LENGTHS.      003392
003393*    08/09/28  DMP  WR-4474    FILE-STATUS CODES AND THE          003393
003394*                                OP-COUNT PULLED OUT TO 77-LEVEL  003394
003395*                                ITEMS PER SHOP STANDARD FOR      003395
003396*                                STANDALONE SCALARS.              003396
003400***************************************************************** 003400
003500 PROGRAM-ID.     STRSIM1.                                         003500
003600 AUTHOR.         J B STOKES.                                      003600
003700 INSTALLATION.   COBOL DEVELOPMENT CENTER - CONSUMER LENDING.     003700
003800 DATE-WRITTEN.   11/09/91.                                        003800
003900 DATE-COMPILED.                                                   003900
004000 SECURITY.       NON-CONFIDENTIAL.                                004000
004100 ENVIRONMENT DIVISION.                                            004100
004200 CONFIGURATION SECTION.                                           004200
004300 SOURCE-COMPUTER. IBM-3090.                                       004300
004400 OBJECT-COMPUTER. IBM-3090.                                       004400
004500 SPECIAL-NAMES.                                                   004500
004600     C01 IS TOP-OF-FORM                                           004600
004700     CLASS LN-TEXT-DIGITS IS '0' THRU '9'                         004700
004800     UPSI-0 ON  STATUS IS LN-RERUN-REQUESTED                      004800
004900            OFF STATUS IS LN-NORMAL-RUN.                          004900
005000 INPUT-OUTPUT SECTION.                                            005000
005100 FILE-CONTROL.                                                    005100
005200     SELECT STRING-REQUEST-FILE ASSIGN TO LNSTRNIN                005200
005300            ORGANIZATION IS LINE SEQUENTIAL                       005300
005400            ACCESS MODE IS SEQUENTIAL                             005400
005500            FILE STATUS IS WS-STRIN-STATUS.                       005500
005600     SELECT SIMILARITY-REPORT-FILE ASSIGN TO LNSIMOUT             005600
005700            ORGANIZATION IS LINE SEQUENTIAL                       005700
005800            ACCESS MODE IS SEQUENTIAL                             005800
005900            FILE STATUS IS WS-SIMOUT-STATUS.                      005900
006000 DATA DIVISION.                                                   006000
006100 FILE SECTION.                                                    006100
006200 FD  STRING-REQUEST-FILE                                          006200
006300     RECORDING MODE IS F                                          006300
006400     LABEL RECORDS ARE STANDARD.                                  006400
006500     COPY LNSTRNRQ.                                               006500
006600 FD  SIMILARITY-REPORT-FILE                                       006600
006700     RECORDING MODE IS F                                          006700
006800     LABEL RECORDS ARE STANDARD.                                  006800
006900 01  SIM-REPORT-RECORD               PIC X(132).                  006900
007000 WORKING-STORAGE SECTION.                                         007000
007100*        *******************                                      007100
007200*          file status area                                       007200
007300*        *******************                                      007300
007400 77  WS-STRIN-STATUS             PIC X(02)  VALUE SPACES.         007400
007450     88  STRIN-OK                    VALUE '00'.                  007450
007500     88  STRIN-AT-END                VALUE '10'.                  007500
007550 77  WS-SIMOUT-STATUS            PIC X(02)  VALUE SPACES.         007550
007600     88  SIMOUT-OK                   VALUE '00'.                  007600
007650 77  WS-STRIN-EOF                PIC X(01)  VALUE 'N'.            007650
007700     88  REQUEST-FILE-EMPTY          VALUE 'Y'.                   007700
008200*        *******************                                      008200
008300*          run-date/time area                                     008300
008400*        *******************                                      008400
008500 01  WS-SYSTEM-DATE-AND-TIME.                                     008500
008600     05  WS-CURR-DATE.                                            008600
008700         10  WS-CURR-YY              PIC 9(02).                   008700
008800         10  WS-CURR-MM              PIC 9(02).                   008800
008900         10  WS-CURR-DD              PIC 9(02).                   008900
009000     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE                    009000
009100                                 PIC 9(06).                       009100
009200     05  WS-CURR-TIME                PIC 9(08).                   009200
009300     05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME                    009300
009400                                 PIC X(08).                       009400
009500     05  FILLER                      PIC X(04) VALUE SPACES.      009500
009600*        *******************                                      009600
009700*          diagnostic hook - RKT 06/14/11, leave in for the       009700
009800*          next score-ranking audit                               009800
009900*        *******************                                      009900
010000 01  WS-STRSIM-DIAG                  PIC X(02) VALUE SPACES.      010000
010100 01  WS-STRSIM-DIAG-N REDEFINES WS-STRSIM-DIAG                    010100
010200                                 PIC S9(03) COMP-3.               010200
010300*        *******************                                      010300
010400*          preprocessing / working copies of the text pair -      010400
010500*          SR-TEXT and SR-SUBTEXT are never changed in place      010500
010600*        *******************                                      010600
010700 01  WS-WORK-STRINGS.                                             010700
010800     05  WS-WORK-TEXT                PIC X(120).                  010800
010900     05  WS-WORK-TEXT-LEN            PIC 9(03) COMP.              010900
011000     05  WS-WORK-SUBTEXT             PIC X(120).                  011000
011100     05  WS-WORK-SUB-LEN             PIC 9(03) COMP.              011100
011200     05  FILLER                      PIC X(04) VALUE SPACES.      011200
011300 01  WS-STRIP-SCRATCH                PIC X(120) VALUE SPACES.     011300
011400 01  WS-STRIP-FIELDS.                                             011400
011500     05  WS-STRIP-SRC-IDX            PIC 9(03) COMP VALUE 0.      011500
011600     05  WS-STRIP-DST-IDX            PIC 9(03) COMP VALUE 0.      011600
011700     05  WS-STRIP-CHAR               PIC X(01) VALUE SPACES.      011700
011800         88  STRIP-CHAR-IS-SPACE         VALUE ' '.               011800
011900         88  STRIP-CHAR-IS-TAB            VALUE X'09'.            011900
012000         88  STRIP-CHAR-IS-CR             VALUE X'0D'.            012000
012100         88  STRIP-CHAR-IS-LF             VALUE X'0A'.            012100
012200     05  FILLER                      PIC X(04) VALUE SPACES.      012200
012300*        *******************                                      012300
012400*          alignment call area - passed to STRALGN1 and filled    012400
012500*          in with the ordered operation list it returns          012500
012600*        *******************                                      012600
012700 77  WS-OP-COUNT                     PIC 9(03) COMP VALUE 0.      012700
012800 01  WS-OP-TABLE.                                                 012800
012900     05  WS-OP-ENTRY OCCURS 1 TO 241 TIMES                        012900
013000                      DEPENDING ON WS-OP-COUNT                    013000
013100                      INDEXED BY WS-OP-NDX.                       013100
013200         10  WS-OP-TYPE               PIC X(01).                  013200
013300             88  WS-OP-IS-EQUAL           VALUE 'E'.              013300
013400             88  WS-OP-IS-REPLACE         VALUE 'R'.              013400
013500             88  WS-OP-IS-DELETE          VALUE 'D'.              013500
013600             88  WS-OP-IS-INSERT          VALUE 'I'.              013600
013700         10  WS-OP-TEXT-START         PIC 9(04).                  013700
013800         10  WS-OP-TEXT-LEN           PIC 9(04).                  013800
013900         10  WS-OP-SUB-START          PIC 9(04).                  013900
014000         10  WS-OP-SUB-LEN            PIC 9(04).                  014000
014100*        *******************                                      014100
014200*          scoring working fields                                 014200
014300*        *******************                                      014300
014400 01  WS-METRIC-FIELDS.                                            014400
014500     05  WS-METRIC-IDX               PIC 9(03) COMP VALUE 0.      014500
014600     05  WS-SEG-START                PIC 9(04) COMP VALUE 0.      014600
014700     05  WS-SEG-END                  PIC 9(04) COMP VALUE 0.      014700
014800     05  WS-PREV-MATCH-END           PIC 9(04) COMP VALUE 0.      014800
014900     05  WS-HAVE-PREV-SW             PIC X(01) VALUE 'N'.         014900
015000         88  HAVE-PREV-MATCH              VALUE 'Y'.              015000
015100         88  NO-PREV-MATCH                VALUE 'N'.              015100
015200     05  FILLER                      PIC X(04) VALUE SPACES.      015200
015300 01  WS-SCORE-FIELDS.                                             015300
015400     05  WS-MATCHED-COUNT            PIC 9(04) COMP VALUE 0.      015400
015500     05  WS-INSERTED-COUNT           PIC 9(04) COMP VALUE 0.      015500
015600     05  WS-REPLACED-COUNT           PIC 9(04) COMP VALUE 0.      015600
015700     05  WS-GAP-COUNT                PIC 9(04) COMP VALUE 0.      015700
015800     05  WS-UNMATCHED-COUNT          PIC S9(04) COMP VALUE 0.     015800
015900     05  WS-DISSIMILARITY            PIC S9(05) COMP VALUE 0.     015900
016000     05  FILLER                      PIC X(04) VALUE SPACES.      016000
016100*        *******************                                      016100
016200*          report print lines                                     016200
016300*        *******************                                      016300
016400 01  RPT-HEADER1.                                                 016400
016500     05  FILLER                      PIC X(23)                    016500
016600                  VALUE 'STRSIM1 - TEXT/SUBTEXT '.                016600
016700     05  FILLER                      PIC X(22)                    016700
016800                  VALUE 'SIMILARITY SCORE RUN  '.                 016800
016900     05  FILLER                      PIC X(05)  VALUE 'DATE '.    016900
017000     05  RPT-HD-DATE                 PIC 99/99/99.                017000
017100     05  FILLER                      PIC X(74)  VALUE SPACES.     017100
017200 01  RPT-COLUMN-HEADINGS.                                         017200
017300     05  FILLER                      PIC X(08)  VALUE 'REQUEST '. 017300
017400     05  FILLER                      PIC X(06)  VALUE ' TEXT '.   017400
017500     05  FILLER                      PIC X(06)  VALUE '  SUB '.   017500
017600     05  FILLER                      PIC X(08)  VALUE 'MATCHED '. 017600
017700     05  FILLER                      PIC X(08)  VALUE 'INSERTED'. 017700
017800     05  FILLER                      PIC X(08)  VALUE 'REPLACED'. 017800
017900     05  FILLER                      PIC X(06)  VALUE '  GAP '.   017900
018000     05  FILLER                      PIC X(09)  VALUE 'UNMATCHED'.018000
018100     05  FILLER                      PIC X(06)  VALUE 'SCORE '.   018100
018200     05  FILLER                      PIC X(63)  VALUE SPACES.     018200
018300 01  RPT-RESULT-DETAIL.                                           018300
018400     05  RPT-RD-REQUEST-ID           PIC X(06).                   018400
018500     05  FILLER                      PIC X(02)  VALUE SPACES.     018500
018600     05  RPT-RD-TEXT-LEN             PIC ZZZ9.                    018600
018700     05  FILLER                      PIC X(02)  VALUE SPACES.     018700
018800     05  RPT-RD-SUB-LEN              PIC ZZZ9.                    018800
018900     05  FILLER                      PIC X(03)  VALUE SPACES.     018900
019000     05  RPT-RD-MATCHED              PIC ZZZ9.                    019000
019100     05  FILLER                      PIC X(04)  VALUE SPACES.     019100
019200     05  RPT-RD-INSERTED             PIC ZZZ9.                    019200
019300     05  FILLER                      PIC X(04)  VALUE SPACES.     019300
019400     05  RPT-RD-REPLACED             PIC ZZZ9.                    019400
019500     05  FILLER                      PIC X(02)  VALUE SPACES.     019500
019600     05  RPT-RD-GAP                  PIC ZZZ9.                    019600
019700     05  FILLER                      PIC X(02)  VALUE SPACES.     019700
019800     05  RPT-RD-UNMATCHED            PIC ZZZ9-.                   019800
019900     05  FILLER                      PIC X(03)  VALUE SPACES.     019900
020000     05  RPT-RD-SCORE                PIC ZZZZ9-.                  020000
020100     05  FILLER                      PIC X(58)  VALUE SPACES.     020100
020110*    2026-08-09 DMP WR-4472 RPT-ERROR-LINE REMOVED - AUDIT        020110
020120*               FOUND AN EMPTY PAIR WAS NOT GETTING A             020120
020130*               SCORED RESULT LINE - NOW ALWAYS WRITTEN.          020130
021000***************************************************************** 021000
021100 PROCEDURE DIVISION.                                              021100
021200***************************************************************** 021200
021300 000-MAIN.                                                        021300
021310*    2026-08-09 DMP WR-4472 OPEN/CLOSE NOW PERFORM ... THRU THE   021310
021320*               PARAGRAPH'S OWN EXIT, WITH A FATAL OPEN ERROR     021320
021330*               FALLING OUT TO 1000-ERROR-RTN, TO MATCH THE       021330
021340*               SHOP'S USUAL CONTROL-FLOW STYLE ON THIS SYSTEM.   021340
021400     ACCEPT WS-CURR-DATE FROM DATE.                               021400
021500     ACCEPT WS-CURR-TIME FROM TIME.                               021500
021600     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        021600
021610     IF NOT STRIN-OK OR NOT SIMOUT-OK                             021610
021620         GO TO 1000-ERROR-RTN                                     021620
021630     END-IF.                                                      021630
021700     PERFORM 730-READ-REQUEST-FILE.                               021700
021800     PERFORM 810-WRITE-REQUEST-HEADER.                            021800
021900     PERFORM 815-WRITE-COLUMN-HEADINGS.                           021900
022000     PERFORM 100-PROCESS-ONE-REQUEST                              022000
022100             UNTIL WS-STRIN-EOF = 'Y'.                            022100
022200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       022200
022300     GOBACK.                                                      022300
022400 100-PROCESS-ONE-REQUEST.                                         022400
022410*    2026-08-09 DMP WR-4471 REJECTION BRANCH REMOVED - AN         022410
022420*               ALL-WHITESPACE PAIR STILL GETS ONE SCORED         022420
022430*               RESULT LINE, IT JUST COMES OUT ALL ZEROES.        022430
022500     PERFORM 200-PREPROCESS-STRINGS.                              022500
022900     PERFORM 300-ALIGN-STRINGS.                                   022900
023000     PERFORM 400-COMPUTE-METRICS.                                 023000
023100     PERFORM 850-WRITE-RESULT-LINE.                               023100
023300     PERFORM 730-READ-REQUEST-FILE.                               023300
023400 200-PREPROCESS-STRINGS.                                          023400
023500     MOVE SR-TEXT TO WS-WORK-TEXT.                                023500
023600     MOVE SR-TEXT-LEN TO WS-WORK-TEXT-LEN.                        023600
023700     MOVE SR-SUBTEXT TO WS-WORK-SUBTEXT.                          023700
023800     MOVE SR-SUB-LEN TO WS-WORK-SUB-LEN.                          023800
023900     MOVE SR-CASE-SENS TO WS-STRSIM-DIAG(1:1).                    023900
024000     IF SR-STRIP-WHITESPACE                                       024000
024100         PERFORM 210-STRIP-WHITESPACE                             024100
024200     END-IF.                                                      024200
024300     IF SR-FOLD-CASE                                              024300
024400         PERFORM 220-FOLD-CASE                                    024400
024500     END-IF.                                                      024500
024600 210-STRIP-WHITESPACE.                                            024600
024700     MOVE WS-WORK-TEXT TO WS-STRIP-SCRATCH.                       024700
024800     MOVE 0 TO WS-STRIP-DST-IDX.                                  024800
024900     MOVE 1 TO WS-STRIP-SRC-IDX.                                  024900
025000     MOVE SPACES TO WS-WORK-TEXT.                                 025000
025100     PERFORM 211-STRIP-ONE-TEXT-CHAR                              025100
025200             UNTIL WS-STRIP-SRC-IDX > WS-WORK-TEXT-LEN.           025200
025300     MOVE WS-WORK-TEXT-LEN TO WS-STRIP-SRC-IDX.                   025300
025400     MOVE WS-STRIP-DST-IDX TO WS-WORK-TEXT-LEN.                   025400
025500     MOVE WS-WORK-SUBTEXT TO WS-STRIP-SCRATCH.                    025500
025600     MOVE 0 TO WS-STRIP-DST-IDX.                                  025600
025700     MOVE 1 TO WS-STRIP-SRC-IDX.                                  025700
025800     MOVE SPACES TO WS-WORK-SUBTEXT.                              025800
025900     PERFORM 212-STRIP-ONE-SUB-CHAR                               025900
026000             UNTIL WS-STRIP-SRC-IDX > WS-WORK-SUB-LEN.            026000
026100     MOVE WS-STRIP-DST-IDX TO WS-WORK-SUB-LEN.                    026100
026200 211-STRIP-ONE-TEXT-CHAR.                                         026200
026300     MOVE WS-STRIP-SCRATCH(WS-STRIP-SRC-IDX:1) TO WS-STRIP-CHAR.  026300
026400     IF NOT STRIP-CHAR-IS-SPACE AND NOT STRIP-CHAR-IS-TAB         026400
026500        AND NOT STRIP-CHAR-IS-CR AND NOT STRIP-CHAR-IS-LF         026500
026600         ADD 1 TO WS-STRIP-DST-IDX                                026600
026700         MOVE WS-STRIP-CHAR TO WS-WORK-TEXT(WS-STRIP-DST-IDX:1)   026700
026800     END-IF.                                                      026800
026900     ADD 1 TO WS-STRIP-SRC-IDX.                                   026900
027000 212-STRIP-ONE-SUB-CHAR.                                          027000
027100     MOVE WS-STRIP-SCRATCH(WS-STRIP-SRC-IDX:1) TO WS-STRIP-CHAR.  027100
027200     IF NOT STRIP-CHAR-IS-SPACE AND NOT STRIP-CHAR-IS-TAB         027200
027300        AND NOT STRIP-CHAR-IS-CR AND NOT STRIP-CHAR-IS-LF         027300
027400         ADD 1 TO WS-STRIP-DST-IDX                                027400
027500         MOVE WS-STRIP-CHAR TO WS-WORK-SUBTEXT(WS-STRIP-DST-IDX:1)027500
027600     END-IF.                                                      027600
027700     ADD 1 TO WS-STRIP-SRC-IDX.                                   027700
027800 220-FOLD-CASE.                                                   027800
027900     INSPECT WS-WORK-TEXT(1:WS-WORK-TEXT-LEN) CONVERTING          027900
028000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             028000
028100         TO  'abcdefghijklmnopqrstuvwxyz'.                        028100
028200     INSPECT WS-WORK-SUBTEXT(1:WS-WORK-SUB-LEN) CONVERTING        028200
028300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             028300
028400         TO  'abcdefghijklmnopqrstuvwxyz'.                        028400
029000 300-ALIGN-STRINGS.                                               029000
029100     CALL 'STRALGN1' USING WS-WORK-TEXT-LEN WS-WORK-TEXT          029100
029200                            WS-WORK-SUB-LEN  WS-WORK-SUBTEXT      029200
029300                            WS-OP-COUNT      WS-OP-TABLE.         029300
029400 400-COMPUTE-METRICS.                                             029400
029500     MOVE 0 TO WS-MATCHED-COUNT.                                  029500
029600     MOVE 0 TO WS-INSERTED-COUNT.                                 029600
029700     MOVE 0 TO WS-REPLACED-COUNT.                                 029700
029800     MOVE 0 TO WS-GAP-COUNT.                                      029800
029900     MOVE 0 TO WS-PREV-MATCH-END.                                 029900
030000     MOVE 'N' TO WS-HAVE-PREV-SW.                                 030000
030100     PERFORM 410-COMPUTE-GAP-CHARS                                030100
030200             VARYING WS-METRIC-IDX FROM 1 BY 1                    030200
030300             UNTIL WS-METRIC-IDX > WS-OP-COUNT.                   030300
030400     COMPUTE WS-UNMATCHED-COUNT =                                 030400
030500             WS-WORK-SUB-LEN - WS-MATCHED-COUNT.                  030500
030600     COMPUTE WS-DISSIMILARITY = WS-UNMATCHED-COUNT                030600
030700             + WS-INSERTED-COUNT + WS-REPLACED-COUNT              030700
030800             + WS-GAP-COUNT.                                      030800
030900 410-COMPUTE-GAP-CHARS.                                           030900
031000     EVALUATE TRUE                                                031000
031100         WHEN WS-OP-IS-EQUAL(WS-METRIC-IDX)                       031100
031200             ADD WS-OP-SUB-LEN(WS-METRIC-IDX) TO WS-MATCHED-COUNT 031200
031300             MOVE WS-OP-TEXT-START(WS-METRIC-IDX) TO WS-SEG-START 031300
031400             COMPUTE WS-SEG-END = WS-OP-TEXT-START(WS-METRIC-IDX) 031400
031500                     + WS-OP-TEXT-LEN(WS-METRIC-IDX)              031500
031600             PERFORM 415-APPLY-GAP-CHECK                          031600
031700         WHEN WS-OP-IS-REPLACE(WS-METRIC-IDX)                     031700
031800             ADD WS-OP-TEXT-LEN(WS-METRIC-IDX) TO                 031800
031900                 WS-REPLACED-COUNT                                031900
032000             MOVE WS-OP-TEXT-START(WS-METRIC-IDX) TO WS-SEG-START 032000
032100             COMPUTE WS-SEG-END = WS-OP-TEXT-START(WS-METRIC-IDX) 032100
032200                     + WS-OP-TEXT-LEN(WS-METRIC-IDX)              032200
032300             PERFORM 415-APPLY-GAP-CHECK                          032300
032400         WHEN WS-OP-IS-INSERT(WS-METRIC-IDX)                      032400
032500             ADD WS-OP-SUB-LEN(WS-METRIC-IDX) TO WS-INSERTED-COUNT032500
032600             MOVE WS-OP-TEXT-START(WS-METRIC-IDX) TO WS-SEG-START 032600
032700             MOVE WS-OP-TEXT-START(WS-METRIC-IDX) TO WS-SEG-END   032700
032800             PERFORM 415-APPLY-GAP-CHECK                          032800
032900         WHEN OTHER                                               032900
033000             CONTINUE                                             033000
033100     END-EVALUATE.                                                033100
033200 415-APPLY-GAP-CHECK.                                             033200
033300     IF HAVE-PREV-MATCH AND WS-PREV-MATCH-END < WS-SEG-START      033300
033400         COMPUTE WS-GAP-COUNT = WS-GAP-COUNT                      033400
033500                 + (WS-SEG-START - WS-PREV-MATCH-END)             033500
033600     END-IF.                                                      033600
033700     MOVE WS-SEG-END TO WS-PREV-MATCH-END.                        033700
033800     MOVE 'Y' TO WS-HAVE-PREV-SW.                                 033800
033900 730-READ-REQUEST-FILE.                                           033900
034000     READ STRING-REQUEST-FILE                                     034000
034100         AT END MOVE 'Y' TO WS-STRIN-EOF                          034100
034200     END-READ.                                                    034200
034300     EVALUATE WS-STRIN-STATUS                                     034300
034400         WHEN '00'                                                034400
034500             CONTINUE                                             034500
034600         WHEN '10'                                                034600
034700             MOVE 'Y' TO WS-STRIN-EOF                             034700
034800         WHEN OTHER                                               034800
034900             DISPLAY 'STRSIM1 - I/O ERROR ON REQUEST READ RC: '   034900
035000                     WS-STRIN-STATUS                              035000
035100             MOVE 'Y' TO WS-STRIN-EOF                             035100
035200     END-EVALUATE.                                                035200
035300 800-OPEN-FILES.                                                  035300
035400     OPEN INPUT  STRING-REQUEST-FILE                              035400
035500          OUTPUT SIMILARITY-REPORT-FILE.                          035500
035600     IF NOT STRIN-OK                                              035600
035700         DISPLAY 'STRSIM1 - OPEN ERROR STRING-REQUEST-FILE RC: '  035700
035800                 WS-STRIN-STATUS                                  035800
035900         MOVE 16 TO RETURN-CODE                                   035900
036000         MOVE 'Y' TO WS-STRIN-EOF                                 036000
036100     END-IF.                                                      036100
036200     IF NOT SIMOUT-OK                                             036200
036300         DISPLAY 'STRSIM1 - OPEN ERROR SIMILARITY-REPORT FILE RC:'036300
036400                 WS-SIMOUT-STATUS                                 036400
036500         MOVE 16 TO RETURN-CODE                                   036500
036600         MOVE 'Y' TO WS-STRIN-EOF                                 036600
036700     END-IF.                                                      036700
036710 800-EXIT.                                                        036710
036720     EXIT.                                                        036720
036800 810-WRITE-REQUEST-HEADER.                                        036800
036900     MOVE WS-CURR-DATE-R TO RPT-HD-DATE.                          036900
037000     WRITE SIM-REPORT-RECORD FROM RPT-HEADER1                     037000
037100         AFTER ADVANCING TOP-OF-FORM.                             037100
037200 815-WRITE-COLUMN-HEADINGS.                                       037200
037300     WRITE SIM-REPORT-RECORD FROM RPT-COLUMN-HEADINGS             037300
037400         AFTER ADVANCING 1 LINE.                                  037400
037500 850-WRITE-RESULT-LINE.                                           037500
037600     MOVE SR-REQUEST-ID TO RPT-RD-REQUEST-ID.                     037600
037700     MOVE WS-WORK-TEXT-LEN TO RPT-RD-TEXT-LEN.                    037700
037800     MOVE WS-WORK-SUB-LEN TO RPT-RD-SUB-LEN.                      037800
037900     MOVE WS-MATCHED-COUNT TO RPT-RD-MATCHED.                     037900
038000     MOVE WS-INSERTED-COUNT TO RPT-RD-INSERTED.                   038000
038100     MOVE WS-REPLACED-COUNT TO RPT-RD-REPLACED.                   038100
038200     MOVE WS-GAP-COUNT TO RPT-RD-GAP.                             038200
038300     MOVE WS-UNMATCHED-COUNT TO RPT-RD-UNMATCHED.                 038300
038400     MOVE WS-DISSIMILARITY TO RPT-RD-SCORE.                       038400
038500     WRITE SIM-REPORT-RECORD FROM RPT-RESULT-DETAIL               038500
038600         AFTER ADVANCING 1 LINE.                                  038600
038700 900-CLOSE-FILES.                                                 038700
038800     CLOSE STRING-REQUEST-FILE                                    038800
038900           SIMILARITY-REPORT-FILE.                                038900
038910 900-EXIT.                                                        038910
038920     EXIT.                                                        038920
038930*    2026-08-09 DMP WR-4472 CONVERGING ERROR EXIT FOR A FATAL     038930
038940*               OPEN FAILURE - MATCHES THE 1000-ERROR-RTN         038940
038950*               CONVENTION USED ELSEWHERE IN THE SHOP.            038950
038960 1000-ERROR-RTN.                                                  038960
038970     DISPLAY 'STRSIM1 - FATAL FILE OPEN ERROR - JOB TERMINATING'. 038970
038980     MOVE 16 TO RETURN-CODE.                                      038980
038990     GOBACK.                                                      038990
